000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DAYGOAL.
000400 AUTHOR. RHONDA TATE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/19/91.
000700 DATE-COMPILED. 11/19/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED SUBROUTINE - DERIVES THE PERSONALIZED DAILY
001400*          HYDRATION GOAL FOR ONE USER FROM THE ACCUMULATED
001500*          SESSION STATISTICS HYDRENG BUILDS AT EACH USER-ID
001600*          CONTROL BREAK.  MODELLED ON PCTPROC'S SHAPE - A
001700*          SMALL SINGLE-PURPOSE CALC SUBPROGRAM THAT TALKS TO
001800*          THE CALLER THROUGH LINKAGE ONLY, NO FILES OF ITS OWN.
001900*
002000*          CALLER PASSES THE USER'S LATEST WEIGHT, THE MEAN
002100*          SWEAT RATE ACROSS THE USER'S SESSIONS (ALREADY
002200*          TEMPERATURE-ADJUSTED, AS STORED PER SESSION), AND
002300*          THE MEAN AND MAXIMUM SESSION TEMPERATURE IN CELSIUS.
002400*          THIS PROGRAM DOES THE UNIT CONVERSIONS AND RETURNS
002500*          THE GOAL.
002600*
002700******************************************************************
002800*
002900*          CHANGE LOG
003000*
003100*   DATE     BY   TICKET    DESCRIPTION
003200*   -------- ---- --------- ------------------------------------
003300*   11/19/91  RT  HYD-0020  ORIGINAL PROGRAM.
003400*   02/03/92  JS  HYD-0024  TEMP-ADJUST-OZ BOUNDARY WAS CODED AS
003500*                           ">= 75" INSTEAD OF "> 75" - DOES NOT
003600*                           MATCH THE DASHBOARD REQUIREMENT, FIXED.
003700*   04/06/92  AK  HYD-0027  ROUNDED PHRASE ADDED TO ALL COMPUTES.
003800*   07/21/94  MM  HYD-0042  ADDED GOAL-MAX-TEMP-F-O OUTPUT FOR
003900*                           THE NEW "MAX TEMP F" REPORT COLUMN.
004000*   02/17/95  RT  HYD-0048  BASELINE OUNCES PER POUND AND OUNCES
004100*                           PER L/HR SWEAT RATE MOVED TO
004200*                           77-LEVELS PER HYDCALC REVIEW NOTE.
004300*   12/03/98  AK  HYD-0059  Y2K REVIEW - NO DATE FIELDS IN THIS
004400*                           PROGRAM, NOTHING TO FIX.
004500*   10/11/02  JS  HYD-0068  ADDED EDITED REDEFINES ON THE INPUT
004600*                           WEIGHT AND TEMPERATURE FIELDS FOR
004700*                           DUMP READABILITY.
004800*   02/25/11  RT  HYD-0095  CLEANED UP COMMENTS, NO LOGIC CHANGE.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 INPUT-OUTPUT SECTION.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 WORKING-STORAGE SECTION.
006000*
006100 01  CALC-CONSTANTS.
006200     05  OZ-PER-LB-BASELINE      PIC 9V9   COMP-3 VALUE 0.5.
006300     05  OZ-PER-SWEAT-RATE       PIC 9(02) COMP-3 VALUE 22.
006400     05  KG-TO-LB-FACTOR         PIC 9V999 COMP-3 VALUE 2.205.
006500     05  FILLER                  PIC X(02) VALUE SPACES.
006600*
006700 01  MISC-FIELDS.
006800     05  TEMP-WORK-AREA          PIC S9(05)V9(03) COMP-3.
006900     05  FILLER                  PIC X(02) VALUE SPACES.
007000*
007100 LINKAGE SECTION.
007200 01  HYD-GOAL-REC.
007300     05  GOAL-WEIGHT-KG          PIC 9(03)V9(02).
007400     05  GOAL-WEIGHT-KG-R REDEFINES GOAL-WEIGHT-KG.
007500         10  GOAL-WEIGHT-WHOLE-KG PIC 9(03).
007600         10  GOAL-WEIGHT-HUNDTHS PIC 9(02).
007700     05  GOAL-AVG-SWEAT-RATE     PIC 9(01)V9(03).
007800     05  GOAL-AVG-TEMP-C         PIC S9(03)V9(01).
007900     05  GOAL-AVG-TEMP-C-R REDEFINES GOAL-AVG-TEMP-C.
008000         10  GOAL-AVG-TEMP-WHOLE PIC S9(03).
008100         10  GOAL-AVG-TEMP-TENTH PIC 9(01).
008200     05  GOAL-MAX-TEMP-C         PIC S9(03)V9(01).
008300     05  GOAL-MAX-TEMP-C-R REDEFINES GOAL-MAX-TEMP-C.
008400         10  GOAL-MAX-TEMP-WHOLE PIC S9(03).
008500         10  GOAL-MAX-TEMP-TENTH PIC 9(01).
008600     05  GOAL-WEIGHT-LBS-O       PIC 9(05)V9(02).
008700     05  GOAL-AVG-TEMP-F-O       PIC S9(03)V9(01).
008800     05  GOAL-MAX-TEMP-F-O       PIC S9(03)V9(01).
008900     05  GOAL-TEMP-ADJUST-OZ-O   PIC 9(02).
009000     05  GOAL-HYDRATION-OZ-O     PIC 9(03)V9(01).
009100 01  RETURN-CD                   PIC S9(04) COMP.
009200*
009300 PROCEDURE DIVISION USING HYD-GOAL-REC, RETURN-CD.
009400 000-DISPATCH.
009500     PERFORM 100-CONVERT-WEIGHT  THRU 100-EXIT.
009600     PERFORM 200-CONVERT-TEMP    THRU 200-EXIT.
009700     PERFORM 300-DERIVE-TEMP-ADJ THRU 300-EXIT.
009800     PERFORM 400-CALC-GOAL       THRU 400-EXIT.
009900     MOVE ZERO TO RETURN-CD.
010000     GOBACK.
010100*
010200 100-CONVERT-WEIGHT.
010300*    LATEST RECORDED WEIGHT, KG TO LB
010400     COMPUTE GOAL-WEIGHT-LBS-O ROUNDED =
010500         GOAL-WEIGHT-KG * KG-TO-LB-FACTOR.
010600 100-EXIT.
010700     EXIT.
010800*
010900 200-CONVERT-TEMP.
011000*    MEAN AND MAXIMUM SESSION TEMPERATURE, C TO F
011100     COMPUTE GOAL-AVG-TEMP-F-O ROUNDED =
011200         (GOAL-AVG-TEMP-C * 9 / 5) + 32.
011300     COMPUTE GOAL-MAX-TEMP-F-O ROUNDED =
011400         (GOAL-MAX-TEMP-C * 9 / 5) + 32.
011500 200-EXIT.
011600     EXIT.
011700*
011800 300-DERIVE-TEMP-ADJ.
011900*    HEAT ADJUSTMENT BUCKET OFF THE USER'S MEAN TEMPERATURE -
012000*    SEE HYD-0024, BOUNDARY IS STRICTLY GREATER THAN 75.
012100     IF GOAL-AVG-TEMP-F-O > 85
012200         MOVE 24 TO GOAL-TEMP-ADJUST-OZ-O
012300     ELSE IF GOAL-AVG-TEMP-F-O > 75
012400         MOVE 12 TO GOAL-TEMP-ADJUST-OZ-O
012500     ELSE
012600         MOVE 0  TO GOAL-TEMP-ADJUST-OZ-O.
012700 300-EXIT.
012800     EXIT.
012900*
013000 400-CALC-GOAL.
013100*    BASELINE 1/2 OZ PER LB, PLUS 22 OZ PER 1 L/HR SWEAT RATE,
013200*    PLUS THE HEAT ADJUSTMENT BUCKET FROM 300-DERIVE-TEMP-ADJ
013300     COMPUTE GOAL-HYDRATION-OZ-O ROUNDED =
013400         (GOAL-WEIGHT-LBS-O * OZ-PER-LB-BASELINE)
013500       + (GOAL-AVG-SWEAT-RATE * OZ-PER-SWEAT-RATE)
013600       + GOAL-TEMP-ADJUST-OZ-O.
013700 400-EXIT.
013800     EXIT.
