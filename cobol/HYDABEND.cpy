000100******************************************************************
000200* HYDABEND  -  ABNORMAL-TERMINATION DIAGNOSTIC LINE             *
000300*                                                                *
000400*  COMMON COPY MEMBER SHARED BY ALL HYDRATION-BATCH PROGRAMS.    *
000500*  WHEN A JOB STEP HAS TO BLOW UP (OUT-OF-BALANCE CONTROL        *
000600*  TOTALS, A FILE THAT WON'T OPEN, ETC) THE CURRENT PARAGRAPH    *
000700*  NAME AND A ONE-LINE REASON ARE WRITTEN TO SYSOUT BEFORE THE   *
000800*  PROGRAM FORCES THE 0C7.  KEEP THIS LAYOUT IN SYNC ACROSS      *
000900*  COPIES - THERE IS ONLY SUPPOSED TO BE ONE.                    *
001000*                                                    -JS 01/88   *
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME              PIC X(20) VALUE SPACES.
001400     05  FILLER                 PIC X(02) VALUE SPACES.
001500     05  ABEND-REASON           PIC X(60) VALUE SPACES.
001600     05  FILLER                 PIC X(02) VALUE SPACES.
001700     05  EXPECTED-VAL           PIC X(12) VALUE SPACES.
001800     05  FILLER                 PIC X(02) VALUE SPACES.
001900     05  ACTUAL-VAL             PIC X(12) VALUE SPACES.
002000     05  FILLER                 PIC X(20) VALUE SPACES.
