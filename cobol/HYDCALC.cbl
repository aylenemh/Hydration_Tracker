000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HYDCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED SUBROUTINE - ONE STOP SHOP FOR ALL OF THE
001400*          PER-SESSION HYDRATION ARITHMETIC.  HYDRENG FILLS IN
001500*          CALC-TYPE-SW AND THE INPUT FIELDS IT NEEDS FOR THAT
001600*          CALCULATION, CALLS THIS PROGRAM, AND PICKS UP THE
001700*          ANSWER IN CALC-RESULT (OR CALC-TEMP-FACTOR-OUT FOR
001800*          CALC-TYPE 7).  MODELLED ON THE CLCLBCST DISPATCH-BY
001900*          -SWITCH PATTERN FROM THE PATIENT BILLING SUITE.
002000*
002100*          THE TEMPERATURE-FACTOR MULTIPLIER (CALC-TYPE 7) IS
002200*          NOT APPLIED HERE - HYDRENG APPLIES IT TO EVERY ONE
002300*          OF THE OTHER SIX RESULTS AFTER THEY COME BACK FROM
002400*          THIS PROGRAM.  DO NOT FOLD THE MULTIPLIER INTO THE
002500*          INDIVIDUAL CALC PARAGRAPHS BELOW.
002600*
002700******************************************************************
002800*
002900*          CHANGE LOG
003000*
003100*   DATE     BY   TICKET    DESCRIPTION
003200*   -------- ---- --------- ------------------------------------
003300*   03/14/91  JS  HYD-0001  ORIGINAL PROGRAM - SWEAT RATE, SWEAT
003400*                           LOSS, WATER AND SODIUM ONLY.
003500*   09/02/91  JS  HYD-0014  ADDED POTASSIUM AND MAGNESIUM CALCS
003600*                           PER SPORTS-MED REQUEST #4471.
003700*   11/19/91  RT  HYD-0019  TEMPERATURE FACTOR SPLIT OUT OF THE
003800*                           WATER CALC INTO ITS OWN CALC-TYPE 7
003900*                           SO HYDRENG CAN APPLY IT ACROSS ALL
004000*                           SIX VALUES.
004100*   04/06/92  AK  HYD-0027  FEMALE ADJUSTMENT FACTOR WAS BEING
004200*                           APPLIED TWICE WHEN CALLED TWICE IN
004300*                           THE SAME RECORD - RESET CALC-RESULT
004400*                           ON ENTRY.
004500*   01/08/93  JS  HYD-0033  CLAMP ON SWEAT RATE WAS COMPUTING
004600*                           AGAINST THE WRONG TEMP FIELD.
004700*   07/21/94  MM  HYD-0041  ROUNDING: ADDED ROUNDED PHRASE TO
004800*                           EVERY COMPUTE IN THIS PROGRAM PER
004900*                           AUDIT FINDING 94-118.
005000*   02/17/95  RT  HYD-0048  POTASSIUM/MAGNESIUM COEFFICIENTS
005100*                           MOVED TO 77-LEVELS SO THEY ARE NOT
005200*                           BURIED IN THE COMPUTE STATEMENTS.
005300*   10/02/96  JS  HYD-0052  YEAR-END CLEANUP - NO LOGIC CHANGE.
005400*   12/03/98  AK  HYD-0059  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
005500*                           IN THIS PROGRAM, NOTHING TO FIX.
005600*                           SIGNED OFF PER Y2K PROJECT PLAN.
005700*   06/30/99  RT  HYD-0061  Y2K FOLLOW-UP - CONFIRMED NO DATE
005800*                           ARITHMETIC OF ANY KIND IN HYDCALC.
005900*   08/11/03  MM  HYD-0070  ADDED EDITED REDEFINES ON THE INPUT
006000*                           FIELDS FOR DUMP READABILITY PER
006100*                           OPERATIONS REQUEST.
006200*   05/04/07  JS  HYD-0081  CONVERTED CALC-RESULT TO COMP-3 -
006300*                           WAS DISPLAY AND WASTING CYCLES ON
006400*                           EVERY CALL.
006500*   02/25/11  RT  HYD-0094  CLEANED UP COMMENTS, NO LOGIC CHANGE.
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 INPUT-OUTPUT SECTION.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 01  MISC-FIELDS.
007900     05  TEMP-WORK-AREA          PIC S9(05)V9(03) COMP-3.
008000     05  HOLD-SEX                PIC X(01).
008100     05  FILLER                  PIC X(02) VALUE SPACES.
008200*
008300 01  CALC-COEFFICIENTS.
008400     05  SODIUM-COEFF            PIC 9(03) COMP-3 VALUE 700.
008500     05  POTASSIUM-COEFF         PIC 9(03) COMP-3 VALUE 200.
008600     05  MAGNESIUM-COEFF         PIC 9(02) COMP-3 VALUE 20.
008700     05  FEMALE-WATER-FACTOR     PIC 9V99  COMP-3 VALUE 0.90.
008800     05  FEMALE-SODIUM-FACTOR    PIC 9V99  COMP-3 VALUE 0.85.
008900     05  FILLER                  PIC X(02) VALUE SPACES.
009000*
009100 LINKAGE SECTION.
009200 01  HYD-CALC-REC.
009300     05  CALC-TYPE-SW            PIC X(01).
009400         88  CALC-SWEAT-RATE     VALUE "1".
009500         88  CALC-SWEAT-LOSS     VALUE "2".
009600         88  CALC-WATER          VALUE "3".
009700         88  CALC-SODIUM         VALUE "4".
009800         88  CALC-POTASSIUM      VALUE "5".
009900         88  CALC-MAGNESIUM      VALUE "6".
010000         88  CALC-TEMP-FACTOR    VALUE "7".
010100     05  CALC-SEX                PIC X(01).
010200     05  CALC-AVG-HR             PIC 9(03).
010300     05  CALC-AVG-HR-R REDEFINES CALC-AVG-HR.
010400         10  FILLER              PIC 9(03).
010500     05  CALC-TEMP-C             PIC S9(02)V9(01).
010600     05  CALC-TEMP-C-R REDEFINES CALC-TEMP-C.
010700         10  CALC-TEMP-C-WHOLE   PIC S9(02).
010800         10  CALC-TEMP-C-TENTHS  PIC 9(01).
010900     05  CALC-DURATION-MIN       PIC 9(03)V9(01).
011000     05  CALC-DURATION-MIN-R REDEFINES CALC-DURATION-MIN.
011100         10  CALC-DURATION-WHOLE PIC 9(03).
011200         10  CALC-DURATION-TENTH PIC 9(01).
011300     05  CALC-SWEAT-RATE-IN      PIC 9(01)V9(03).
011400     05  CALC-SWEAT-LOSS-IN      PIC 9(02)V9(03).
011500     05  CALC-RESULT             PIC 9(05)V9(03) COMP-3.
011600     05  CALC-TEMP-FACTOR-OUT    PIC 9(01)V99.
011700 01  RETURN-CD                   PIC S9(04) COMP.
011800*
011900 PROCEDURE DIVISION USING HYD-CALC-REC, RETURN-CD.
012000 000-DISPATCH.
012100     MOVE ZERO TO CALC-RESULT.
012200     IF CALC-SWEAT-RATE
012300         PERFORM 100-CALC-SWEAT-RATE THRU 100-EXIT
012400     ELSE IF CALC-SWEAT-LOSS
012500         PERFORM 200-CALC-SWEAT-LOSS THRU 200-EXIT
012600     ELSE IF CALC-WATER
012700         PERFORM 300-CALC-WATER-ML THRU 300-EXIT
012800     ELSE IF CALC-SODIUM
012900         PERFORM 400-CALC-SODIUM-MG THRU 400-EXIT
013000     ELSE IF CALC-POTASSIUM
013100         PERFORM 500-CALC-POTASSIUM-MG THRU 500-EXIT
013200     ELSE IF CALC-MAGNESIUM
013300         PERFORM 600-CALC-MAGNESIUM-MG THRU 600-EXIT
013400     ELSE IF CALC-TEMP-FACTOR
013500         PERFORM 700-CALC-TEMP-FACTOR THRU 700-EXIT.
013600*
013700     MOVE ZERO TO RETURN-CD.
013800     GOBACK.
013900*
014000 100-CALC-SWEAT-RATE.
014100*    SWEAT RATE (L/HR), CLAMPED TO THE PHYSIOLOGICAL RANGE
014200     COMPUTE CALC-RESULT ROUNDED =
014300         0.5 + (0.003 * (CALC-AVG-HR - 120))
014400             + (0.004 * (CALC-TEMP-C - 20)).
014500     IF CALC-RESULT < 0.3
014600         MOVE 0.3 TO CALC-RESULT.
014700     IF CALC-RESULT > 2.0
014800         MOVE 2.0 TO CALC-RESULT.
014900 100-EXIT.
015000     EXIT.
015100*
015200 200-CALC-SWEAT-LOSS.
015300*    TOTAL SWEAT LOSS IN LITRES OVER THE SESSION
015400     COMPUTE CALC-RESULT ROUNDED =
015500         (CALC-SWEAT-RATE-IN * CALC-DURATION-MIN) / 60.
015600 200-EXIT.
015700     EXIT.
015800*
015900 300-CALC-WATER-ML.
016000*    RECOMMENDED WATER REPLACEMENT, ML
016100     COMPUTE CALC-RESULT ROUNDED = CALC-SWEAT-LOSS-IN * 1000.
016200     IF CALC-SEX = "F"
016300         COMPUTE CALC-RESULT ROUNDED =
016400             CALC-RESULT * FEMALE-WATER-FACTOR.
016500 300-EXIT.
016600     EXIT.
016700*
016800 400-CALC-SODIUM-MG.
016900*    RECOMMENDED SODIUM REPLACEMENT, MG
017000     COMPUTE CALC-RESULT ROUNDED =
017100         CALC-SWEAT-LOSS-IN * SODIUM-COEFF.
017200     IF CALC-SEX = "F"
017300         COMPUTE CALC-RESULT ROUNDED =
017400             CALC-RESULT * FEMALE-SODIUM-FACTOR.
017500 400-EXIT.
017600     EXIT.
017700*
017800 500-CALC-POTASSIUM-MG.
017900*    RECOMMENDED POTASSIUM REPLACEMENT, MG
018000*    COEFFICIENT IS A SHOP-ASSUMED AVERAGE SWEAT CONCENTRATION -
018100*    NO VENDOR TABLE EXISTS FOR THIS ONE, SEE HYD-0014.
018200     COMPUTE CALC-RESULT ROUNDED =
018300         CALC-SWEAT-LOSS-IN * POTASSIUM-COEFF.
018400 500-EXIT.
018500     EXIT.
018600*
018700 600-CALC-MAGNESIUM-MG.
018800*    RECOMMENDED MAGNESIUM REPLACEMENT, MG - SEE HYD-0014
018900     COMPUTE CALC-RESULT ROUNDED =
019000         CALC-SWEAT-LOSS-IN * MAGNESIUM-COEFF.
019100 600-EXIT.
019200     EXIT.
019300*
019400 700-CALC-TEMP-FACTOR.
019500*    HOT-WEATHER MULTIPLIER - HYDRENG APPLIES THIS TO ALL SIX
019600*    RESULT VALUES, INCLUDING THE RATE AND LOSS VALUES - SEE
019700*    THE REMARKS BLOCK ABOVE.
019800     IF CALC-TEMP-C >= 35.0
019900         MOVE 1.25 TO CALC-TEMP-FACTOR-OUT
020000     ELSE IF CALC-TEMP-C >= 30.0
020100         MOVE 1.15 TO CALC-TEMP-FACTOR-OUT
020200     ELSE
020300         MOVE 1.00 TO CALC-TEMP-FACTOR-OUT.
020400 700-EXIT.
020500     EXIT.
