000100******************************************************************
000200* HYDREJC  -  REJECTED SESSION RECORD                           *
000300*                                                                *
000400*  CARRIES THE FULL INPUT IMAGE FORWARD UNCHANGED SO THE         *
000500*  TRAINING-LOG SHOP CAN RE-KEY OR RE-SUBMIT A CORRECTED         *
000600*  SESSION WITHOUT GOING BACK TO THE EXTRACT.  HYDR-CODE TELLS   *
000700*  THEM WHICH FIELD BLEW THE EDIT - FIRST FAILING CHECK WINS,    *
000800*  SEE 300-FIELD-EDITS IN HYDRENG.                               *
000900*                                                    -JS 03/91   *
001000******************************************************************
001100 01  HYD-REJECT-REC.
001200     05  HYDJ-SESSION-IMAGE.
001300         10  HYDJ-USER-ID        PIC 9(06).
001400         10  HYDJ-SESSION-DATE   PIC 9(08).
001500         10  HYDJ-WEIGHT-KG      PIC 9(03)V9(02).
001600         10  HYDJ-SEX            PIC X(01).
001700         10  HYDJ-DURATION-MIN   PIC 9(03)V9(01).
001800         10  HYDJ-AVG-HR         PIC 9(03).
001900         10  HYDJ-TEMP-C         PIC S9(02)V9(01).
002000     05  HYDJ-REJECT-CODE        PIC X(02).
002100         88  HYDJ-REJ-WEIGHT     VALUE "WT".
002200         88  HYDJ-REJ-DURATION   VALUE "DU".
002300         88  HYDJ-REJ-HEARTRATE  VALUE "HR".
002400         88  HYDJ-REJ-TEMP       VALUE "TP".
002500         88  HYDJ-REJ-SEX        VALUE "SX".
002600     05  FILLER                  PIC X(06) VALUE SPACES.
