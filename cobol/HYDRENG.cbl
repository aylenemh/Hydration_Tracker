000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HYDRENG.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/15/91.
000700 DATE-COMPILED. 03/15/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          DRIVES THE HYDRATION RECOMMENDATION BATCH.  READS THE
001400*          SORTED WORKOUT SESSION EXTRACT, EDITS EACH SESSION,
001500*          CALLS HYDCALC SEVEN TIMES PER GOOD SESSION TO GET THE
001600*          SIX REPLACEMENT FIGURES AND THE HOT-WEATHER MULTIPLIER,
001700*          WRITES THE RESULT OR REJECT RECORD, AND ACCUMULATES
001800*          PER-USER TOTALS FOR THE CONTROL-BREAK SUMMARY REPORT.
001900*          MODELLED ON DALYEDIT'S EDIT/READ/ABEND SKELETON AND
002000*          PATLIST'S PAGE-HEADER / COLUMN-HEADER REPORT PARAGRAPHS.
002100*
002200*          SESSION FILE ARRIVES PRESORTED ASCENDING BY USER-ID,
002300*          SESSION-DATE FROM THE TRAINING-LOG EXTRACT JOB - THIS
002400*          PROGRAM DOES NOT SORT IT.  A USER-ID CONTROL BREAK
002500*          FIRES THE SUMMARY LINE FOR THE PRIOR USER; THE LAST
002600*          USER IS FLUSHED OUT AT END OF FILE, THEN THE REPORT
002700*          GRAND-TOTAL LINE IS WRITTEN.
002800*
002900******************************************************************
003000*
003100          INPUT FILE              -   DDS0001.HYDSESS
003200*
003300          OUTPUT RESULTS FILE     -   DDS0001.HYDRSLT
003400*
003500          OUTPUT REJECTS FILE     -   DDS0001.HYDREJCT
003600*
003700          OUTPUT SUMMARY REPORT   -   DDS0001.HYDRPT
003800*
003900          DUMP FILE               -   SYSOUT
004000*
004100******************************************************************
004200*
004300*          CHANGE LOG
004400*
004500*   DATE     BY   TICKET    DESCRIPTION
004600*   -------- ---- --------- ------------------------------------
004700*   03/15/91  JS  HYD-0002  ORIGINAL PROGRAM.
004800*   09/02/91  JS  HYD-0014  ADDED POTASSIUM/MAGNESIUM RESULT
004900*                           FIELDS TO MATCH HYDCALC HYD-0014.
005000*   11/19/91  RT  HYD-0019  TEMPERATURE FACTOR NOW APPLIED HERE
005100*                           TO ALL SIX RESULT VALUES AFTER THE
005200*                           CALC-TYPE-7 CALL, PER HYDCALC HYD-0019.
005300*   02/03/92  JS  HYD-0024  LATEST-WEIGHT ACCUMULATOR WAS BEING
005400*                           SET FROM THE FIRST SESSION OF THE
005500*                           USER INSTEAD OF THE LAST - FIXED,
005600*                           SEE DAYGOAL HYD-0024 FOR THE RELATED
005700*                           GOAL-OUNCES BUG.
005800*   07/21/94  MM  HYD-0041  ROUNDED PHRASE ADDED TO ALL COMPUTES
005900*                           PER AUDIT FINDING 94-118.
006000*   02/17/95  RT  HYD-0049  ADDED MAX-TEMP-F COLUMN TO THE SUMMARY
006100*                           REPORT - NEW LAYOUT IN HYDSUMM.
006200*   10/02/96  JS  HYD-0052  YEAR-END CLEANUP - NO LOGIC CHANGE.
006300*   12/03/98  AK  HYD-0059  Y2K REVIEW - WS-RUN-DATE IS A 2-DIGIT
006400*                           YEAR FIELD FROM ACCEPT FROM DATE, USED
006500*                           FOR REPORT HEADING DISPLAY ONLY, NOT
006600*                           IN ANY COMPARISON OR ARITHMETIC.  NO
006700*                           FIX REQUIRED, SIGNED OFF.
006800*   06/30/99  RT  HYD-0061  Y2K FOLLOW-UP - CONFIRMED ABOVE AND
006900*                           CHECKED THE REJECT RECORD IMAGE FIELDS,
007000*                           ALSO CLEAN.
007100*   08/11/03  MM  HYD-0071  ADDED REDEFINES ON WS-RUN-DATE AND THE
007200*                           CONTROL-BREAK KEY FOR DUMP READABILITY
007300*                           PER OPERATIONS REQUEST.
007400*   05/04/07  JS  HYD-0082  REJECT-CODE MOVE WAS HAPPENING BEFORE
007500*                           THE FIELD-EDITS PARAGRAPH SET IT ON
007600*                           SOME COMPILERS' OPTIMIZED PATHS - MOVED
007700*                           THE REJECT WRITE TO AFTER THE GO TO
007800*                           300-EXIT SO IT ALWAYS SEES THE CURRENT
007900*                           CODE.
008000*   02/25/11  RT  HYD-0095  CLEANED UP COMMENTS, NO LOGIC CHANGE.
008100*   06/14/12  JS  HYD-0098  200-USER-BREAK WAS KEYING OFF THE
008200*                           FIRST-RECORD SWITCH INSTEAD OF THE
008300*                           SESSION COUNT - THE FIRST USER-ID IN
008400*                           THE FILE NEVER GOT A SUMMARY LINE AND
008500*                           ITS WATER TOTAL NEVER REACHED THE
008600*                           GRAND TOTAL.  ALSO ADDED A SKIP FOR A
008700*                           USER-ID WITH ZERO VALID SESSIONS SO
008800*                           500-CALC-USER-SUMMARY CANNOT DIVIDE BY
008900*                           USR-SESSION-COUNT WHEN IT IS ZERO.
009000*                           FIRST-RECORD-SW REMOVED FROM HYDWORK,
009100*                           NO LONGER NEEDED.
009200******************************************************************
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500 SOURCE-COMPUTER. IBM-390.
009600 OBJECT-COMPUTER. IBM-390.
009700 SPECIAL-NAMES.
009800     C01 IS NEXT-PAGE.
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100     SELECT SYSOUT
010200     ASSIGN TO UT-S-SYSOUT
010300       ORGANIZATION IS SEQUENTIAL.
010400
010500     SELECT SESSIONS
010600     ASSIGN TO UT-S-SESSIONS
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS IFCODE.
010900
011000     SELECT HYDRSLT
011100     ASSIGN TO UT-S-HYDRSLT
011200       ACCESS MODE IS SEQUENTIAL
011300       FILE STATUS IS OFCODE.
011400
011500     SELECT HYDREJCT
011600     ASSIGN TO UT-S-HYDREJCT
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS EFCODE.
011900
012000     SELECT HYDRPT
012100     ASSIGN TO UT-S-HYDRPT
012200       ACCESS MODE IS SEQUENTIAL
012300       FILE STATUS IS RFCODE.
012400
012500 DATA DIVISION.
012600 FILE SECTION.
012700 FD  SYSOUT
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 130 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS SYSOUT-REC.
013300 01  SYSOUT-REC  PIC X(130).
013400
013500****** WORKOUT SESSION EXTRACT FROM THE TRAINING-LOG SYSTEM.
013600****** SORTED ASCENDING BY USER-ID THEN SESSION-DATE BEFORE THIS
013700****** JOB EVER SEES IT.  NO TRAILER RECORD - PLAIN EOF.
013800 FD  SESSIONS
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 32 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS SESSIONS-REC.
014400 01  SESSIONS-REC  PIC X(32).
014500
014600 FD  HYDRSLT
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 57 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS HYDRSLT-REC.
015200 01  HYDRSLT-REC  PIC X(57).
015300
015400 FD  HYDREJCT
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 38 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS HYDREJCT-REC.
016000 01  HYDREJCT-REC  PIC X(38).
016100
016200 FD  HYDRPT
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 132 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS HYDRPT-REC.
016800 01  HYDRPT-REC  PIC X(132).
016900
017000** QSAM FILE
017100 WORKING-STORAGE SECTION.
017200
017300 01  FILE-STATUS-CODES.
017400     05  IFCODE                  PIC X(02).
017500         88  NO-MORE-SESSIONS    VALUE "10".
017600     05  OFCODE                  PIC X(02).
017700         88  CODE-WRITE          VALUE SPACES.
017800     05  EFCODE                  PIC X(02).
017900         88  CODE-WRITE          VALUE SPACES.
018000     05  RFCODE                  PIC X(02).
018100         88  CODE-WRITE          VALUE SPACES.
018200     05  FILLER                  PIC X(02) VALUE SPACES.
018300
018400     COPY HYDSESS.
018500** QSAM FILE
018600
018700     COPY HYDRSLT.
018800     COPY HYDREJC.
018900     COPY HYDSUMM.
019000     COPY HYDWORK.
019100     COPY HYDABEND.
019200
019300 01  HYDRENG-CONSTANTS.
019400     05  OZ-TO-ML-FACTOR         PIC 9(02)V9(04) COMP-3
019500                                      VALUE 29.5735.
019600     05  FILLER                  PIC X(02) VALUE SPACES.
019700
019800 01  ABEND-FORCE-FIELDS.
019900     05  ZERO-VAL                PIC 9(01) VALUE ZERO.
020000     05  ONE-VAL                 PIC 9(01) VALUE 1.
020100     05  FILLER                  PIC X(02) VALUE SPACES.
020200
020300 77  RPT-MAX-LINES               PIC 9(02) COMP VALUE 50.
020400 77  RPT-PAGE-ADVANCE            PIC 9(02) COMP VALUE 2.
020500
020600 01  WS-RUN-DATE-FIELDS.
020700     05  WS-RUN-DATE             PIC 9(06).
020800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
020900         10  WS-RUN-YY           PIC 9(02).
021000         10  WS-RUN-MM           PIC 9(02).
021100         10  WS-RUN-DD           PIC 9(02).
021200     05  FILLER                  PIC X(02) VALUE SPACES.
021300
021400 01  WS-RUN-DATE-PRINT.
021500     05  WS-RUN-MM-O             PIC X(02).
021600     05  FILLER                  PIC X(01) VALUE "/".
021700     05  WS-RUN-DD-O             PIC X(02).
021800     05  FILLER                  PIC X(01) VALUE "/".
021900     05  WS-RUN-YY-O             PIC X(02).
022000
022100 01  WS-CONTROL-BREAK-FIELDS.
022200     05  WS-BREAK-USER-ID        PIC 9(06).
022300     05  WS-BREAK-USER-ID-R REDEFINES WS-BREAK-USER-ID
022400                                 PIC X(06).
022500     05  FILLER                  PIC X(02) VALUE SPACES.
022600
022700 01  WS-PRINT-LINE-AREA.
022800     05  WS-PRINT-LINE           PIC X(132).
022900     05  WS-PRINT-LINE-R REDEFINES WS-PRINT-LINE.
023000         10  WS-PRINT-LINE-LEAD  PIC X(40).
023100         10  FILLER              PIC X(92).
023200
023300 01  MISC-CALC-FIELDS.
023400     05  WS-AVG-TEMP-C-FOR-GOAL  PIC S9(03)V9(01) COMP-3.
023500     05  WS-GRAND-WATER-OZ       PIC 9(07)V9(01) COMP-3.
023600     05  FILLER                  PIC X(02) VALUE SPACES.
023700
023800** LINKAGE IMAGE FOR CALLING HYDCALC - LAYOUT MUST MATCH
023900** HYD-CALC-REC IN HYDCALC'S OWN LINKAGE SECTION FIELD FOR
024000** FIELD, SEE HYD-0002.
024100 01  HYD-CALC-CALL-REC.
024200     05  CCR-TYPE-SW              PIC X(01).
024300     05  CCR-SEX                  PIC X(01).
024400     05  CCR-AVG-HR               PIC 9(03).
024500     05  CCR-TEMP-C               PIC S9(02)V9(01).
024600     05  CCR-DURATION-MIN         PIC 9(03)V9(01).
024700     05  CCR-SWEAT-RATE-IN        PIC 9(01)V9(03).
024800     05  CCR-SWEAT-LOSS-IN        PIC 9(02)V9(03).
024900     05  CCR-RESULT                PIC 9(05)V9(03) COMP-3.
025000     05  CCR-TEMP-FACTOR-OUT       PIC 9(01)V99.
025100     05  FILLER                    PIC X(02) VALUE SPACES.
025200
025300** LINKAGE IMAGE FOR CALLING DAYGOAL - LAYOUT MUST MATCH
025400** HYD-GOAL-REC IN DAYGOAL'S OWN LINKAGE SECTION FIELD FOR
025500** FIELD, SEE HYD-0002.
025600 01  HYD-GOAL-CALL-REC.
025700     05  GCR-WEIGHT-KG            PIC 9(03)V9(02).
025800     05  GCR-AVG-SWEAT-RATE       PIC 9(01)V9(03).
025900     05  GCR-AVG-TEMP-C           PIC S9(03)V9(01).
026000     05  GCR-MAX-TEMP-C           PIC S9(03)V9(01).
026100     05  GCR-WEIGHT-LBS-O         PIC 9(05)V9(02).
026200     05  GCR-AVG-TEMP-F-O         PIC S9(03)V9(01).
026300     05  GCR-MAX-TEMP-F-O         PIC S9(03)V9(01).
026400     05  GCR-TEMP-ADJUST-OZ-O     PIC 9(02).
026500     05  GCR-HYDRATION-OZ-O       PIC 9(03)V9(01).
026600     05  FILLER                   PIC X(02) VALUE SPACES.
026700
026800 PROCEDURE DIVISION.
026900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027000     PERFORM 100-MAINLINE THRU 100-EXIT
027100             UNTIL NO-MORE-DATA.
027200     PERFORM 200-USER-BREAK THRU 200-EXIT.
027300     PERFORM 999-CLEANUP THRU 999-EXIT.
027400     MOVE +0 TO RETURN-CODE.
027500     GOBACK.
027600
027700 000-HOUSEKEEPING.
027800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027900     DISPLAY "******** BEGIN JOB HYDRENG ********".
028000     ACCEPT  WS-RUN-DATE FROM DATE.
028100     MOVE WS-RUN-MM TO WS-RUN-MM-O.
028200     MOVE WS-RUN-DD TO WS-RUN-DD-O.
028300     MOVE WS-RUN-YY TO WS-RUN-YY-O.
028400     INITIALIZE COUNTERS-AND-ACCUMULATORS, USER-ACCUMULATORS,
028500                GRAND-TOTALS, FLAGS-AND-SWITCHES.
028600     MOVE ZERO TO RPT-PAGE-NBR.
028700     MOVE 99   TO RPT-LINE-CNT.
028800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028900     PERFORM 900-READ-SESSIONS THRU 900-EXIT.
029000     IF NO-MORE-DATA
029100         MOVE "EMPTY SESSIONS FILE" TO ABEND-REASON
029200         GO TO 1000-ABEND-RTN.
029300     MOVE HYD-USER-ID TO HOLD-USER-ID.
029400 000-EXIT.
029500     EXIT.
029600
029700 100-MAINLINE.
029800     MOVE "100-MAINLINE" TO PARA-NAME.
029900     IF HYD-USER-ID NOT = HOLD-USER-ID
030000         PERFORM 200-USER-BREAK THRU 200-EXIT
030100         MOVE HYD-USER-ID TO HOLD-USER-ID.
030200     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
030300     IF RECORD-ERROR-FOUND
030400         PERFORM 710-WRITE-REJECT THRU 710-EXIT
030500     ELSE
030600         PERFORM 400-RUN-ENGINE THRU 400-EXIT
030700         PERFORM 700-WRITE-RESULT THRU 700-EXIT
030800         PERFORM 450-ACCUM-USER-TOTALS THRU 450-EXIT
030900         ADD 1 TO RECORDS-PROCESSED.
031000     PERFORM 900-READ-SESSIONS THRU 900-EXIT.
031100 100-EXIT.
031200     EXIT.
031300
031400 200-USER-BREAK.
031500     MOVE "200-USER-BREAK" TO PARA-NAME.
031600******** HYD-0098 - A USER-ID WITH EVERY SESSION KICKED OUT BY
031700******** 300-FIELD-EDITS NEVER TOUCHES 450-ACCUM-USER-TOTALS,
031800******** SO USR-SESSION-COUNT SITS AT ZERO - SKIP THE SUMMARY
031900******** LINE FOR THAT USER-ID RATHER THAN DIVIDE BY IT BELOW.
032000     IF USR-SESSION-COUNT = ZERO
032100         NEXT SENTENCE
032200     ELSE
032300         PERFORM 500-CALC-USER-SUMMARY THRU 500-EXIT
032400         PERFORM 600-WRITE-SUMMARY-LINE THRU 600-EXIT.
032500     INITIALIZE USER-ACCUMULATORS.
032600 200-EXIT.
032700     EXIT.
032800
032900 300-FIELD-EDITS.
033000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
033100     MOVE "N" TO ERROR-FOUND-SW.
033200******** ORDERED EDITS - FIRST FAILING CHECK WINS - DO NOT
033300******** RE-ORDER THESE.
033400     IF HYD-WEIGHT-KG < 30 OR HYD-WEIGHT-KG > 300
033500         MOVE "WT" TO WS-REJECT-CODE
033600         MOVE "Y"  TO ERROR-FOUND-SW
033700         GO TO 300-EXIT.
033800
033900     IF HYD-DURATION-MIN < 1 OR HYD-DURATION-MIN > 600
034000         MOVE "DU" TO WS-REJECT-CODE
034100         MOVE "Y"  TO ERROR-FOUND-SW
034200         GO TO 300-EXIT.
034300
034400     IF HYD-AVG-HR < 30 OR HYD-AVG-HR > 230
034500         MOVE "HR" TO WS-REJECT-CODE
034600         MOVE "Y"  TO ERROR-FOUND-SW
034700         GO TO 300-EXIT.
034800
034900     IF HYD-TEMP-C < -20.0 OR HYD-TEMP-C > 60.0
035000         MOVE "TP" TO WS-REJECT-CODE
035100         MOVE "Y"  TO ERROR-FOUND-SW
035200         GO TO 300-EXIT.
035300
035400     IF NOT HYD-SEX-VALID
035500         MOVE "SX" TO WS-REJECT-CODE
035600         MOVE "Y"  TO ERROR-FOUND-SW
035700         GO TO 300-EXIT.
035800 300-EXIT.
035900     EXIT.
036000
036100 400-RUN-ENGINE.
036200     MOVE "400-RUN-ENGINE" TO PARA-NAME.
036300     MOVE HYD-SEX          TO CCR-SEX.
036400     MOVE HYD-AVG-HR       TO CCR-AVG-HR.
036500     MOVE HYD-TEMP-C       TO CCR-TEMP-C.
036600     MOVE HYD-DURATION-MIN TO CCR-DURATION-MIN.
036700
036800     MOVE "1" TO CCR-TYPE-SW.
036900     CALL "HYDCALC" USING HYD-CALC-CALL-REC, CALC-CALL-RET-CODE.
037000     MOVE CCR-RESULT TO HYDR-SWEAT-RATE-LHR, CCR-SWEAT-RATE-IN.
037100
037200     MOVE "2" TO CCR-TYPE-SW.
037300     CALL "HYDCALC" USING HYD-CALC-CALL-REC, CALC-CALL-RET-CODE.
037400     MOVE CCR-RESULT TO HYDR-SWEAT-LOSS-L, CCR-SWEAT-LOSS-IN.
037500
037600     MOVE "3" TO CCR-TYPE-SW.
037700     CALL "HYDCALC" USING HYD-CALC-CALL-REC, CALC-CALL-RET-CODE.
037800     MOVE CCR-RESULT TO HYDR-WATER-ML.
037900
038000     MOVE "4" TO CCR-TYPE-SW.
038100     CALL "HYDCALC" USING HYD-CALC-CALL-REC, CALC-CALL-RET-CODE.
038200     MOVE CCR-RESULT TO HYDR-SODIUM-MG.
038300
038400     MOVE "5" TO CCR-TYPE-SW.
038500     CALL "HYDCALC" USING HYD-CALC-CALL-REC, CALC-CALL-RET-CODE.
038600     MOVE CCR-RESULT TO HYDR-POTASSIUM-MG.
038700
038800     MOVE "6" TO CCR-TYPE-SW.
038900     CALL "HYDCALC" USING HYD-CALC-CALL-REC, CALC-CALL-RET-CODE.
039000     MOVE CCR-RESULT TO HYDR-MAGNESIUM-MG.
039100
039200     MOVE "7" TO CCR-TYPE-SW.
039300     CALL "HYDCALC" USING HYD-CALC-CALL-REC, CALC-CALL-RET-CODE.
039400******** HOT-WEATHER MULTIPLIER - APPLY TO ALL SIX RESULTS,
039500******** INCLUDING THE RATE AND LOSS VALUES, PER HYD-0019.
039600     COMPUTE HYDR-SWEAT-RATE-LHR ROUNDED =
039700             HYDR-SWEAT-RATE-LHR * CCR-TEMP-FACTOR-OUT.
039800     COMPUTE HYDR-SWEAT-LOSS-L ROUNDED =
039900             HYDR-SWEAT-LOSS-L * CCR-TEMP-FACTOR-OUT.
040000     COMPUTE HYDR-WATER-ML ROUNDED =
040100             HYDR-WATER-ML * CCR-TEMP-FACTOR-OUT.
040200     COMPUTE HYDR-SODIUM-MG ROUNDED =
040300             HYDR-SODIUM-MG * CCR-TEMP-FACTOR-OUT.
040400     COMPUTE HYDR-POTASSIUM-MG ROUNDED =
040500             HYDR-POTASSIUM-MG * CCR-TEMP-FACTOR-OUT.
040600     COMPUTE HYDR-MAGNESIUM-MG ROUNDED =
040700             HYDR-MAGNESIUM-MG * CCR-TEMP-FACTOR-OUT.
040800
040900     MOVE HYD-USER-ID      TO HYDR-USER-ID.
041000     MOVE HYD-SESSION-DATE TO HYDR-SESSION-DATE.
041100     MOVE "N"              TO HYDR-REJECT-FLAG.
041200 400-EXIT.
041300     EXIT.
041400
041500 450-ACCUM-USER-TOTALS.
041600     MOVE "450-ACCUM-USER-TOTALS" TO PARA-NAME.
041700     IF USR-SESSION-COUNT = ZERO
041800         MOVE HYD-TEMP-C TO USR-TEMP-C-MAX
041900     ELSE
042000         IF HYD-TEMP-C > USR-TEMP-C-MAX
042100             MOVE HYD-TEMP-C TO USR-TEMP-C-MAX.
042200     ADD 1 TO USR-SESSION-COUNT.
042300     ADD HYDR-SWEAT-RATE-LHR TO USR-SWEAT-RATE-TOTAL.
042400     ADD HYDR-WATER-ML       TO USR-WATER-ML-TOTAL.
042500     ADD HYD-TEMP-C          TO USR-TEMP-C-TOTAL.
042600******** FILE IS SORTED BY SESSION-DATE WITHIN USER-ID, SO THE
042700******** LAST SESSION WE SEE FOR THIS USER LEAVES THE LATEST
042800******** WEIGHT BEHIND - SEE HYD-0024.
042900     MOVE HYD-WEIGHT-KG TO USR-LATEST-WEIGHT-KG.
043000 450-EXIT.
043100     EXIT.
043200
043300 500-CALC-USER-SUMMARY.
043400     MOVE "500-CALC-USER-SUMMARY" TO PARA-NAME.
043500     MOVE HOLD-USER-ID       TO SU-USER-ID, WS-BREAK-USER-ID.
043600     MOVE USR-SESSION-COUNT  TO SU-SESSION-COUNT.
043700     COMPUTE SU-AVG-SWEAT-RATE ROUNDED =
043800             USR-SWEAT-RATE-TOTAL / USR-SESSION-COUNT.
043900     COMPUTE SU-TOTAL-WATER-OZ ROUNDED =
044000             USR-WATER-ML-TOTAL / OZ-TO-ML-FACTOR.
044100     COMPUTE WS-AVG-TEMP-C-FOR-GOAL ROUNDED =
044200             USR-TEMP-C-TOTAL / USR-SESSION-COUNT.
044300
044400     MOVE USR-LATEST-WEIGHT-KG   TO GCR-WEIGHT-KG.
044500     MOVE SU-AVG-SWEAT-RATE      TO GCR-AVG-SWEAT-RATE.
044600     MOVE WS-AVG-TEMP-C-FOR-GOAL TO GCR-AVG-TEMP-C.
044700     MOVE USR-TEMP-C-MAX         TO GCR-MAX-TEMP-C.
044800     CALL "DAYGOAL" USING HYD-GOAL-CALL-REC, CALC-CALL-RET-CODE.
044900
045000     MOVE GCR-MAX-TEMP-F-O       TO SU-MAX-TEMP-F.
045100     MOVE GCR-AVG-TEMP-F-O       TO SU-AVG-TEMP-F.
045200     MOVE GCR-TEMP-ADJUST-OZ-O   TO SU-TEMP-ADJUST-OZ.
045300     MOVE GCR-HYDRATION-OZ-O     TO SU-HYDRATION-GOAL-OZ.
045400     ADD USR-WATER-ML-TOTAL      TO GRT-WATER-ML-TOTAL.
045500 500-EXIT.
045600     EXIT.
045700
045800 600-WRITE-SUMMARY-LINE.
045900     MOVE "600-WRITE-SUMMARY-LINE" TO PARA-NAME.
046000     IF RPT-LINE-CNT > RPT-MAX-LINES
046100         PERFORM 620-WRITE-PAGE-HDR THRU 620-EXIT
046200         PERFORM 630-WRITE-COLM-HDR THRU 630-EXIT.
046300
046400     MOVE SU-USER-ID           TO RPTD-USER-ID-O.
046500     MOVE SU-SESSION-COUNT     TO RPTD-SESSION-COUNT-O.
046600     MOVE SU-AVG-SWEAT-RATE    TO RPTD-AVG-SWEAT-RATE-O.
046700     MOVE SU-TOTAL-WATER-OZ    TO RPTD-TOTAL-WATER-OZ-O.
046800     MOVE SU-AVG-TEMP-F        TO RPTD-AVG-TEMP-F-O.
046900     MOVE SU-MAX-TEMP-F        TO RPTD-MAX-TEMP-F-O.
047000     MOVE SU-TEMP-ADJUST-OZ    TO RPTD-TEMP-ADJUST-OZ-O.
047100     MOVE SU-HYDRATION-GOAL-OZ TO RPTD-HYDRATION-GOAL-O.
047200     WRITE HYDRPT-REC FROM HYD-RPT-DETAIL-LINE
047300         AFTER ADVANCING 1.
047400     ADD 1 TO RPT-LINE-CNT.
047500 600-EXIT.
047600     EXIT.
047700
047800 620-WRITE-PAGE-HDR.
047900     MOVE "620-WRITE-PAGE-HDR" TO PARA-NAME.
048000     ADD 1 TO RPT-PAGE-NBR.
048100     MOVE WS-RUN-DATE-PRINT TO RPTH-RUN-DATE-O.
048200     MOVE RPT-PAGE-NBR      TO RPTH-PAGE-NBR-O.
048300     WRITE HYDRPT-REC FROM HYD-RPT-PAGE-HDR
048400         AFTER ADVANCING NEXT-PAGE.
048500     MOVE ZERO TO RPT-LINE-CNT.
048600 620-EXIT.
048700     EXIT.
048800
048900 630-WRITE-COLM-HDR.
049000     MOVE "630-WRITE-COLM-HDR" TO PARA-NAME.
049100     WRITE HYDRPT-REC FROM HYD-RPT-COLM-HDR
049200         AFTER ADVANCING RPT-PAGE-ADVANCE.
049300     ADD 2 TO RPT-LINE-CNT.
049400 630-EXIT.
049500     EXIT.
049600
049700 650-WRITE-GRAND-TOTALS.
049800     MOVE "650-WRITE-GRAND-TOTALS" TO PARA-NAME.
049900     MOVE RECORDS-READ      TO RPTG-RECORDS-READ-O.
050000     MOVE RECORDS-REJECTED  TO RPTG-RECORDS-REJ-O.
050100     MOVE RECORDS-PROCESSED TO RPTG-RECORDS-PROC-O.
050200     COMPUTE WS-GRAND-WATER-OZ ROUNDED =
050300             GRT-WATER-ML-TOTAL / OZ-TO-ML-FACTOR.
050400     MOVE WS-GRAND-WATER-OZ TO RPTG-TOTAL-WATER-OZ-O.
050500     WRITE HYDRPT-REC FROM HYD-RPT-GRAND-TOTAL-LINE
050600         AFTER ADVANCING RPT-PAGE-ADVANCE.
050700 650-EXIT.
050800     EXIT.
050900
051000 700-WRITE-RESULT.
051100     MOVE "700-WRITE-RESULT" TO PARA-NAME.
051200     WRITE HYDRSLT-REC FROM HYD-RESULT-REC.
051300 700-EXIT.
051400     EXIT.
051500
051600 710-WRITE-REJECT.
051700     MOVE "710-WRITE-REJECT" TO PARA-NAME.
051800     MOVE HYD-USER-ID      TO HYDJ-USER-ID.
051900     MOVE HYD-SESSION-DATE TO HYDJ-SESSION-DATE.
052000     MOVE HYD-WEIGHT-KG    TO HYDJ-WEIGHT-KG.
052100     MOVE HYD-SEX          TO HYDJ-SEX.
052200     MOVE HYD-DURATION-MIN TO HYDJ-DURATION-MIN.
052300     MOVE HYD-AVG-HR       TO HYDJ-AVG-HR.
052400     MOVE HYD-TEMP-C       TO HYDJ-TEMP-C.
052500     MOVE WS-REJECT-CODE   TO HYDJ-REJECT-CODE.
052600     WRITE HYDREJCT-REC FROM HYD-REJECT-REC.
052700     ADD 1 TO RECORDS-REJECTED.
052800 710-EXIT.
052900     EXIT.
053000
053100 800-OPEN-FILES.
053200     MOVE "800-OPEN-FILES" TO PARA-NAME.
053300     OPEN INPUT  SESSIONS.
053400     OPEN OUTPUT HYDRSLT, HYDREJCT, HYDRPT, SYSOUT.
053500 800-EXIT.
053600     EXIT.
053700
053800 850-CLOSE-FILES.
053900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054000     CLOSE SESSIONS,
054100           HYDRSLT, HYDREJCT, HYDRPT, SYSOUT.
054200 850-EXIT.
054300     EXIT.
054400
054500 900-READ-SESSIONS.
054600     MOVE "900-READ-SESSIONS" TO PARA-NAME.
054700     READ SESSIONS INTO HYD-SESSION-REC
054800         AT END MOVE "N" TO MORE-DATA-SW
054900         GO TO 900-EXIT
055000     END-READ.
055100     ADD 1 TO RECORDS-READ.
055200 900-EXIT.
055300     EXIT.
055400
055500 999-CLEANUP.
055600     MOVE "999-CLEANUP" TO PARA-NAME.
055700     PERFORM 650-WRITE-GRAND-TOTALS THRU 650-EXIT.
055800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055900     DISPLAY "** RECORDS READ **".
056000     DISPLAY RECORDS-READ.
056100     DISPLAY "** RECORDS REJECTED **".
056200     DISPLAY RECORDS-REJECTED.
056300     DISPLAY "** RECORDS PROCESSED **".
056400     DISPLAY RECORDS-PROCESSED.
056500     DISPLAY "******** NORMAL END OF JOB HYDRENG ********".
056600 999-EXIT.
056700     EXIT.
056800
056900 1000-ABEND-RTN.
057000     MOVE HYD-SESSION-REC TO WS-PRINT-LINE-LEAD.
057100     DISPLAY "** SESSION IMAGE AT ABEND **" UPON CONSOLE.
057200     DISPLAY WS-PRINT-LINE-LEAD UPON CONSOLE.
057300     WRITE SYSOUT-REC FROM ABEND-REC.
057400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057500     DISPLAY "*** ABNORMAL END OF JOB - HYDRENG ***" UPON CONSOLE.
057600     DIVIDE ZERO-VAL INTO ONE-VAL.
