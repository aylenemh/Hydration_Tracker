000100******************************************************************
000200* HYDRSLT  -  HYDRATION RESULT OUTPUT RECORD                   *
000300*                                                                *
000400*  ONE RECORD WRITTEN FOR EVERY SESSION THAT PASSES EDIT.  ALL   *
000500*  SIX CALCULATED VALUES HAVE ALREADY HAD THE HOT-WEATHER        *
000600*  MULTIPLIER APPLIED BY HYDCALC BEFORE THEY LAND HERE - DO NOT  *
000700*  RE-ADJUST THEM DOWNSTREAM.                                    *
000800*                                                    -JS 03/91   *
000900******************************************************************
001000 01  HYD-RESULT-REC.
001100     05  HYDR-USER-ID            PIC 9(06).
001200     05  FILLER                  PIC X(01).
001300     05  HYDR-SESSION-DATE       PIC 9(08).
001400     05  FILLER                  PIC X(01).
001500     05  HYDR-SWEAT-RATE-LHR     PIC 9(01)V9(03).
001600     05  FILLER                  PIC X(01).
001700     05  HYDR-SWEAT-LOSS-L       PIC 9(02)V9(03).
001800     05  FILLER                  PIC X(01).
001900     05  HYDR-WATER-ML           PIC 9(05)V9(01).
002000     05  FILLER                  PIC X(01).
002100     05  HYDR-SODIUM-MG          PIC 9(05)V9(01).
002200     05  FILLER                  PIC X(01).
002300     05  HYDR-POTASSIUM-MG       PIC 9(05)V9(01).
002400     05  FILLER                  PIC X(01).
002500     05  HYDR-MAGNESIUM-MG       PIC 9(04)V9(01).
002600     05  FILLER                  PIC X(01).
002700     05  HYDR-REJECT-FLAG        PIC X(01).
002800         88  HYDR-WAS-REJECTED   VALUE "Y".
002900         88  HYDR-WAS-ACCEPTED   VALUE "N".
003000     05  FILLER                  PIC X(02) VALUE SPACES.
