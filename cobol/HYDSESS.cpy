000100******************************************************************
000200* HYDSESS  -  WORKOUT SESSION INPUT RECORD                      *
000300*                                                                *
000400*  ONE RECORD PER RECORDED WORKOUT SESSION, EXTRACTED FROM THE   *
000500*  TRAINING-LOG SYSTEM.  FILE IS SORTED ASCENDING BY HYD-USER-ID *
000600*  THEN HYD-SESSION-DATE BEFORE THIS SUITE EVER SEES IT - DO NOT *
000700*  ADD LOGIC HERE THAT ASSUMES ANY OTHER SEQUENCE.               *
000800*  TWO BYTES RESERVED AT THE END FOR FUTURE EXPANSION.           *
000900*                                                    -JS 03/91   *
001000******************************************************************
001100 01  HYD-SESSION-REC.
001200     05  HYD-USER-ID             PIC 9(06).
001300     05  HYD-SESSION-DATE        PIC 9(08).
001400     05  HYD-SESSION-DATE-R      REDEFINES HYD-SESSION-DATE.
001500         10  HYD-SESSION-CCYY    PIC 9(04).
001600         10  HYD-SESSION-MM      PIC 9(02).
001700         10  HYD-SESSION-DD      PIC 9(02).
001800     05  HYD-WEIGHT-KG           PIC 9(03)V9(02).
001900     05  HYD-SEX                 PIC X(01).
002000         88  HYD-SEX-MALE        VALUE "M".
002100         88  HYD-SEX-FEMALE      VALUE "F".
002200         88  HYD-SEX-VALID       VALUE "M" "F".
002300     05  HYD-DURATION-MIN        PIC 9(03)V9(01).
002400     05  HYD-AVG-HR              PIC 9(03).
002500     05  HYD-TEMP-C              PIC S9(02)V9(01).
002600     05  FILLER                  PIC X(02) VALUE SPACES.
