000100******************************************************************
000200* HYDSUMM  -  PER-USER SUMMARY RECORD AND REPORT PRINT LINES    *
000300*                                                                *
000400*  HYD-SUMMARY-REC IS THE UNEDITED WORKING FIGURE BUILT AT EACH  *
000500*  USER-ID CONTROL BREAK AND PASSED TO DAYGOAL.  THE REMAINING   *
000600*  01-LEVELS ARE THE 132-COLUMN PRINT LINES FOR THE SUMMARY      *
000700*  REPORT, LAID OUT LIKE PATLIST'S HEADER/DETAIL GROUPS.         *
000800*                                                    -JS 03/91   *
000900******************************************************************
001000 01  HYD-SUMMARY-REC.
001100     05  SU-USER-ID              PIC 9(06).
001200     05  SU-SESSION-COUNT        PIC 9(04).
001300     05  SU-AVG-SWEAT-RATE       PIC 9(01)V9(03).
001400     05  SU-TOTAL-WATER-OZ       PIC 9(05)V9(01).
001500     05  SU-MAX-TEMP-F           PIC S9(03)V9(01).
001600     05  SU-AVG-TEMP-F           PIC S9(03)V9(01).
001700     05  SU-TEMP-ADJUST-OZ       PIC 9(02).
001800     05  SU-HYDRATION-GOAL-OZ    PIC 9(03)V9(01).
001900     05  FILLER                  PIC X(02) VALUE SPACES.
002000
002100 01  HYD-RPT-PAGE-HDR.
002200     05  FILLER                  PIC X(01) VALUE SPACE.
002300     05  FILLER                  PIC X(25)
002400             VALUE "HYDRATION SUMMARY REPORT".
002500     05  FILLER                  PIC X(14) VALUE SPACES.
002600     05  FILLER                  PIC X(10) VALUE "RUN DATE: ".
002700     05  RPTH-RUN-DATE-O         PIC X(08).
002800     05  FILLER                  PIC X(58) VALUE SPACES.
002900     05  FILLER                  PIC X(05) VALUE "PAGE ".
003000     05  RPTH-PAGE-NBR-O         PIC ZZ9.
003100     05  FILLER                  PIC X(08) VALUE SPACES.
003200
003300 01  HYD-RPT-COLM-HDR.
003400     05  FILLER                  PIC X(01) VALUE SPACE.
003500     05  FILLER                  PIC X(08) VALUE "USER-ID".
003600     05  FILLER                  PIC X(10) VALUE "SESSIONS".
003700     05  FILLER                  PIC X(16) VALUE "AVG SWEAT RATE".
003800     05  FILLER                  PIC X(16) VALUE "TOTAL WATER OZ".
003900     05  FILLER                  PIC X(12) VALUE "AVG TEMP F".
004000     05  FILLER                  PIC X(12) VALUE "MAX TEMP F".
004100     05  FILLER                  PIC X(08) VALUE "ADJ OZ".
004200     05  FILLER                  PIC X(10) VALUE "GOAL OZ".
004300     05  FILLER                  PIC X(39) VALUE SPACES.
004400
004500 01  HYD-RPT-DETAIL-LINE.
004600     05  FILLER                  PIC X(01) VALUE SPACE.
004700     05  RPTD-USER-ID-O          PIC ZZZZZ9.
004800     05  FILLER                  PIC X(04) VALUE SPACES.
004900     05  RPTD-SESSION-COUNT-O    PIC ZZZ9.
005000     05  FILLER                  PIC X(06) VALUE SPACES.
005100     05  RPTD-AVG-SWEAT-RATE-O   PIC Z9.999.
005200     05  FILLER                  PIC X(08) VALUE SPACES.
005300     05  RPTD-TOTAL-WATER-OZ-O   PIC ZZZZ9.9.
005400     05  FILLER                  PIC X(07) VALUE SPACES.
005500     05  RPTD-AVG-TEMP-F-O       PIC -ZZ9.9.
005600     05  FILLER                  PIC X(05) VALUE SPACES.
005700     05  RPTD-MAX-TEMP-F-O       PIC -ZZ9.9.
005800     05  FILLER                  PIC X(05) VALUE SPACES.
005900     05  RPTD-TEMP-ADJUST-OZ-O   PIC Z9.
006000     05  FILLER                  PIC X(06) VALUE SPACES.
006100     05  RPTD-HYDRATION-GOAL-O   PIC ZZZ9.9.
006200     05  FILLER                  PIC X(38) VALUE SPACES.
006300
006400 01  HYD-RPT-GRAND-TOTAL-LINE.
006500     05  FILLER                  PIC X(01) VALUE SPACE.
006600     05  FILLER                  PIC X(14) VALUE "RECORDS READ ".
006700     05  RPTG-RECORDS-READ-O     PIC ZZZ,ZZ9.
006800     05  FILLER                  PIC X(03) VALUE SPACES.
006900     05  FILLER                  PIC X(10) VALUE "REJECTED ".
007000     05  RPTG-RECORDS-REJ-O      PIC ZZZ,ZZ9.
007100     05  FILLER                  PIC X(03) VALUE SPACES.
007200     05  FILLER                  PIC X(12) VALUE "PROCESSED ".
007300     05  RPTG-RECORDS-PROC-O     PIC ZZZ,ZZ9.
007400     05  FILLER                  PIC X(03) VALUE SPACES.
007500     05  FILLER                  PIC X(17) VALUE "TOTAL WATER OZ ".
007600     05  RPTG-TOTAL-WATER-OZ-O   PIC ZZZ,ZZ9.9.
007700     05  FILLER                  PIC X(10) VALUE SPACES.
