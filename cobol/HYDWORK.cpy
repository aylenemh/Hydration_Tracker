000100******************************************************************
000200* HYDWORK  -  COUNTERS, SWITCHES AND CONTROL-BREAK ACCUMULATORS *
000300*             FOR THE HYDRATION BATCH SUITE                     *
000400*                                                                *
000500*  PULLED OUT OF HYDRENG INTO ITS OWN COPY MEMBER SO THE FIELD   *
000600*  NAMES STAY THE SAME IF WE EVER SPLIT THE EDIT STEP OUT OF     *
000700*  HYDRENG THE WAY DALYEDIT/DALYUPDT WERE SPLIT ON THE PATIENT   *
000800*  SIDE.  DON'T RENAME THESE WITHOUT CHECKING HYDRENG FIRST.     *
000900*                                                    -JS 03/91   *
001000******************************************************************
001100 01  FLAGS-AND-SWITCHES.
001200     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
001300         88  NO-MORE-DATA        VALUE "N".
001400     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
001500         88  RECORD-ERROR-FOUND  VALUE "Y".
001600         88  VALID-RECORD        VALUE "N".
001700     05  WS-REJECT-CODE          PIC X(02) VALUE SPACES.
001800         88  WS-REJ-WEIGHT       VALUE "WT".
001900         88  WS-REJ-DURATION     VALUE "DU".
002000         88  WS-REJ-HEARTRATE    VALUE "HR".
002100         88  WS-REJ-TEMP         VALUE "TP".
002200         88  WS-REJ-SEX          VALUE "SX".
002300     05  FILLER                  PIC X(01) VALUE SPACE.
002400
002500 01  COUNTERS-AND-ACCUMULATORS.
002600     05  RECORDS-READ            PIC 9(07) COMP.
002700     05  RECORDS-REJECTED        PIC 9(07) COMP.
002800     05  RECORDS-PROCESSED       PIC 9(07) COMP.
002900     05  RPT-PAGE-NBR            PIC 9(03) COMP VALUE ZERO.
003000     05  RPT-LINE-CNT            PIC 9(03) COMP VALUE 99.
003100
003200* -- HELD FROM THE PRIOR RECORD, FOR THE USER-ID CONTROL BREAK --
003300     05  HOLD-USER-ID            PIC 9(06).
003400     05  FILLER                  PIC X(02) VALUE SPACES.
003500
003600* -- ACCUMULATE WHILE A GIVEN USER'S SESSIONS ARE BEING READ ----
003700 01  USER-ACCUMULATORS.
003800     05  USR-SESSION-COUNT       PIC 9(04) COMP.
003900     05  USR-SWEAT-RATE-TOTAL    PIC 9(05)V9(03) COMP-3.
004000     05  USR-WATER-ML-TOTAL      PIC 9(07)V9(01) COMP-3.
004100     05  USR-TEMP-C-TOTAL        PIC S9(06)V9(01) COMP-3.
004200     05  USR-TEMP-C-MAX          PIC S9(03)V9(01) COMP-3.
004300     05  USR-LATEST-WEIGHT-KG    PIC 9(03)V9(02) COMP-3.
004400     05  FILLER                  PIC X(02) VALUE SPACES.
004500
004600* -- ACCUMULATE ACROSS THE WHOLE RUN, WRITTEN AT END-OF-JOB -----
004700 01  GRAND-TOTALS.
004800     05  GRT-WATER-ML-TOTAL      PIC 9(09)V9(01) COMP-3.
004900     05  FILLER                  PIC X(02) VALUE SPACES.
005000
005100 01  CALC-CALL-RET-CODE          PIC S9(04) COMP.
